000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              CBLGFT02.
000300 AUTHOR.                  A. LINDQUIST.
000400 INSTALLATION.            SULTAN TOBACCO DISTRIBUTORS INC.
000500 DATE-WRITTEN.            04/02/86.
000600 DATE-COMPILED.           03/15/04.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000* CBLGFT02 - ORDER HISTORY REPORT                                *
001100* READS THE OFFER FILE WRITTEN BY CBLGFT01 AND PRINTS A DETAIL  *
001200* LINE PER ORDER WITH WEIGHT, TIER, GIFT QTYS, GIFT VALUE AND   *
001300* ACTUAL ROI.  ACCUMULATES GRAND TOTALS, PER-TIER ORDER COUNTS  *
001400* AND AVERAGE ROI, THEN READS THE GIFT FILE FOR GIFT TOTALS.    *
001500*****************************************************************
001600*
001700*-----------------------------------------------------------------*
001800* CHANGE LOG                                                      *
001900*   DATE      BY   TICKET     DESCRIPTION                         *
002000*   --------  ---  ---------  ------------------------------------*
002100*   04/02/86  AL   INITIAL    INITIAL RELEASE.  SALES DESK WANTED  *
002200*                             A PRINTED RECAP OF THE GIFT RUN.     *
002300*   09/02/86  AL   TKT-0115   ADDED PLATINUM TIER COUNTER COLUMN.  *
002400*   07/14/89  RJM  TKT-0247   ADDED GIFT-TYPE TOTALS SECTION AT    *
002500*                             REQUEST OF WAREHOUSE (PACK/HOOKAH).  *
002600*   02/08/90  RJM  TKT-0319   ADDED AVERAGE ROI LINE TO TRAILER.   *
002700*   11/02/92  TLK  TKT-0398   WIDENED CUSTOMER NAME COLUMN.        *
002800*   06/21/95  TLK  TKT-0518   SALES MGR WANTED WEIGHT, PACK FOC   *
002900*                             AND HOOKAH QTYS ON THE DETAIL LINE  *
003000*                             IN PLACE OF BUDGET - RENAMED TITLE  *
003100*                             TO MATCH THE GIFT-RUN CNTL REPORT.  *
003200*   12/18/98  DWN  Y2K-011    YEAR 2000 READINESS - REPLACED 2-DIG *
003300*                             YEAR WORK FIELDS WITH 4-DIG YEAR.    *
003400*   03/15/04  DWN  TKT-0622   RECOMPILED UNDER CURRENT COMPILER.   *
003500*-----------------------------------------------------------------*
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS TIER-NAME-CLASS IS "SILVER" "GOLD" "DIAMOND" "PLATINUM"
004200     UPSI-0 IS GIFT-FILE-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT OFFER-FILE  ASSIGN TO OFFERFL
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT GIFT-FILE   ASSIGN TO GIFTFL
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT HIST-RPT    ASSIGN TO HISTRPT
005000         ORGANIZATION IS RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  OFFER-FILE
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 120 CHARACTERS
005800     DATA RECORD IS OFFER-RECORD.
005900*
006000 01  OFFER-RECORD.
006100     05  OF-ORDER-ID           PIC 9(6).
006200     05  OF-CUST-NAME          PIC X(25).
006300     05  OF-CUST-TYPE          PIC X(12).
006400     05  OF-ORDER-VALUE        PIC 9(9)V99.
006500     05  OF-TOTAL-WEIGHT-G     PIC 9(9).
006600     05  OF-ELIGIBLE-FLAG      PIC X(1).
006700     05  OF-TIER               PIC X(8).
006800     05  OF-ROI-TARGET         PIC 9(3)V99.
006900     05  OF-BUDGET             PIC 9(9)V99.
007000     05  OF-QTY-PACK-FOC       PIC 9(5).
007100     05  OF-QTY-HOOKAH         PIC 9(3).
007200     05  OF-GIFT-VALUE         PIC 9(9)V99.
007300     05  OF-ROI-ACTUAL         PIC 9(3)V99.
007400     05  FILLER                PIC X(8).
007500*
007600 FD  GIFT-FILE
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 40 CHARACTERS
007900     DATA RECORD IS GIFT-RECORD.
008000*
008100 01  GIFT-RECORD.
008200     05  GF-ORDER-ID           PIC 9(6).
008300     05  GF-GIFT-TYPE          PIC X(8).
008400     05  GF-QUANTITY           PIC 9(5).
008500     05  GF-VALUE              PIC 9(9)V99.
008600     05  FILLER                PIC X(10).
008700*
008800 FD  HIST-RPT
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     LINAGE IS 60 WITH FOOTING AT 55
009200     DATA RECORD IS HIST-LINE.
009300*
009400 01  HIST-LINE                 PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  WORK-AREA.
009900     05  MORE-OFFERS           PIC XXX         VALUE "YES".
010000     05  MORE-GIFTS            PIC XXX         VALUE "YES".
010100     05  C-PCTR                PIC 9(4)  COMP  VALUE ZERO.
010200     05  FILLER                PIC X(04).
010300*
010400 01  CONTROL-TOTALS.
010500     05  CT-ORDERS-CTR         PIC 9(7)  COMP  VALUE ZERO.
010600     05  CT-TOTAL-ORDER-VALUE  PIC 9(11)V99    VALUE ZERO.
010700     05  CT-TOTAL-BUDGET       PIC 9(11)V99    VALUE ZERO.
010800     05  CT-TOTAL-GIFT-VALUE   PIC 9(11)V99    VALUE ZERO.
010900     05  CT-ROI-SUM            PIC 9(9)V99     VALUE ZERO.
011000     05  CT-AVG-ROI            PIC 9(5)V99     VALUE ZERO.
011100     05  FILLER                PIC X(06).
011200*
011300*    ==== PER-TIER ORDER COUNTS, TABLE-DRIVEN BY TIER NAME ====
011400 01  DEFAULT-TIER-COUNTS.
011500     05  FILLER                PIC X(8)        VALUE "SILVER  ".
011600     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
011700     05  FILLER                PIC X(8)        VALUE "GOLD    ".
011800     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
011900     05  FILLER                PIC X(8)        VALUE "DIAMOND ".
012000     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
012100     05  FILLER                PIC X(8)        VALUE "PLATINUM".
012200     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
012300*
012400 01  TIER-COUNT-TABLE REDEFINES DEFAULT-TIER-COUNTS.
012500     05  TIER-COUNT-ENTRY OCCURS 4 TIMES INDEXED BY TCNT-IDX.
012600         10  TC-TIER-NAME      PIC X(8).
012700         10  TC-TIER-CTR       PIC 9(7)  COMP.
012800*
012900*    ==== GIFT-TYPE TOTALS, TABLE-DRIVEN BY GIFT TYPE ====
013000 01  DEFAULT-GIFT-TOTALS.
013100     05  FILLER                PIC X(8)        VALUE "PACK FOC".
013200     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
013300     05  FILLER                PIC 9(9)V99     VALUE ZERO.
013400     05  FILLER                PIC X(8)        VALUE "HOOKAH  ".
013500     05  FILLER                PIC 9(7)  COMP  VALUE ZERO.
013600     05  FILLER                PIC 9(9)V99     VALUE ZERO.
013700*
013800 01  GIFT-TOTALS-TABLE REDEFINES DEFAULT-GIFT-TOTALS.
013900     05  GIFT-TOTAL-ENTRY OCCURS 2 TIMES INDEXED BY GIFT-IDX.
014000         10  GT-GIFT-TYPE      PIC X(8).
014100         10  GT-QTY-TOTAL      PIC 9(7)  COMP.
014200         10  GT-VALUE-TOTAL    PIC 9(9)V99.
014300*
014400*    ==== CURRENT SYSTEM DATE - PRINTED ON REPORT HEADING ====
014500 01  SYS-DATE-RAW.
014600     05  I-YY                  PIC 99.
014700     05  I-MONTH               PIC 99.
014800     05  I-DAY                 PIC 99.
014900*
015000 01  SYS-DATE.
015100     05  I-YEAR                PIC 9(4).
015200     05  I-CENTURY REDEFINES I-YEAR.
015300         10  I-CENT-PART       PIC 99.
015400         10  I-YY-PART         PIC 99.
015500*
015600 01  COMPANY-TITLE.
015700     05  FILLER                PIC X(6)        VALUE "DATE: ".
015800     05  O-MONTH               PIC 99.
015900     05  FILLER                PIC X           VALUE "/".
016000     05  O-DAY                 PIC 99.
016100     05  FILLER                PIC X           VALUE "/".
016200     05  O-YEAR                PIC 9(4).
016300     05  FILLER                PIC X(32)       VALUE SPACES.
016400     05  FILLER                PIC X(36)       VALUE
016500         "SULTAN TOBACCO DISTRIBUTORS - GFT".
016600     05  FILLER                PIC X(40)       VALUE SPACES.
016700     05  FILLER                PIC X(6)        VALUE "PAGE: ".
016800     05  O-PCTR                PIC Z9.
016900*
017000 01  REPORT-TITLE.
017100     05  FILLER                PIC X(50)       VALUE SPACES.
017200     05  FILLER                PIC X(32)       VALUE
017300         "ORDER HISTORY REPORT".
017400     05  FILLER                PIC X(50)       VALUE SPACES.
017500*
017600 01  COLUMN-HEADING-1.
017700     05  FILLER                PIC X(5)        VALUE SPACES.
017800     05  FILLER                PIC X(7)        VALUE "ORDER".
017900     05  FILLER                PIC X(2)        VALUE SPACES.
018000     05  FILLER                PIC X(20)       VALUE "CUSTOMER NAME".
018100     05  FILLER                PIC X(10)       VALUE "TYPE".
018200     05  FILLER                PIC X(2)        VALUE SPACES.
018300     05  FILLER                PIC X(12)       VALUE "ORDER VALUE".
018400     05  FILLER                PIC X(9)        VALUE "WGT KG".
018500     05  FILLER                PIC X(8)        VALUE "TIER".
018600     05  FILLER                PIC X(6)        VALUE "ROI %".
018700     05  FILLER                PIC X(8)        VALUE "PK FOC".
018800     05  FILLER                PIC X(7)        VALUE "HOOKAH".
018900     05  FILLER                PIC X(11)       VALUE "GIFT VALUE".
019000     05  FILLER                PIC X(25)       VALUE SPACES.
019100*
019200 01  DETAIL-LINE.
019300     05  FILLER                PIC X(3)        VALUE SPACES.
019400     05  O-ORDER-ID            PIC 999999.
019500     05  FILLER                PIC X(3)        VALUE SPACES.
019600     05  O-CUST-NAME           PIC X(20).
019700     05  FILLER                PIC X(2)        VALUE SPACES.
019800     05  O-CUST-TYPE           PIC X(10).
019900     05  FILLER                PIC X(1)        VALUE SPACES.
020000     05  O-ORDER-VALUE         PIC ZZ,ZZZ,ZZ9.99.
020100     05  FILLER                PIC X(1)        VALUE SPACES.
020200     05  O-WEIGHT-KG           PIC ZZ,ZZ9.9.
020300     05  FILLER                PIC X(1)        VALUE SPACES.
020400     05  O-TIER                PIC X(8).
020500     05  O-ROI-ACTUAL          PIC ZZ9.99.
020600     05  FILLER                PIC X(1)        VALUE SPACES.
020700     05  O-QTY-PACK-FOC        PIC ZZZZ9.
020800     05  FILLER                PIC X(2)        VALUE SPACES.
020900     05  O-QTY-HOOKAH          PIC ZZ9.
021000     05  FILLER                PIC X(2)        VALUE SPACES.
021100     05  O-GIFT-VALUE          PIC ZZZ,ZZ9.99.
021200     05  FILLER                PIC X(6)        VALUE SPACES.
021300*
021400 01  TOTAL-TITLE-LINE.
021500     05  FILLER                PIC X(5)        VALUE SPACES.
021600     05  FILLER                PIC X(25)       VALUE
021700         "ORDER HISTORY GRAND TOTALS".
021800     05  FILLER                PIC X(102)      VALUE SPACES.
021900*
022000 01  TOTAL-LINE-1.
022100     05  FILLER                PIC X(5)        VALUE SPACES.
022200     05  FILLER               PIC X(20)       VALUE "ORDERS REPORTED ...".
022300     05  O-ORDERS-CTR          PIC ZZZ,ZZ9.
022400     05  FILLER                PIC X(97)       VALUE SPACES.
022500*
022600 01  TOTAL-LINE-2.
022700     05  FILLER                PIC X(5)        VALUE SPACES.
022800     05  FILLER               PIC X(20)       VALUE "TOTAL ORDER VALUE .".
022900     05  O-TOTAL-ORDER-VALUE   PIC $$,$$$,$$$,$$9.99.
023000     05  FILLER                PIC X(87)       VALUE SPACES.
023100*
023200 01  TOTAL-LINE-3.
023300     05  FILLER                PIC X(5)        VALUE SPACES.
023400     05  FILLER               PIC X(20)       VALUE "TOTAL GIFT BUDGET .".
023500     05  O-TOTAL-BUDGET        PIC $$,$$$,$$$,$$9.99.
023600     05  FILLER                PIC X(87)       VALUE SPACES.
023700*
023800 01  TOTAL-LINE-4.
023900     05  FILLER                PIC X(5)        VALUE SPACES.
024000     05  FILLER               PIC X(20)       VALUE "TOTAL GIFT VALUE ..".
024100     05  O-TOTAL-GIFT-VALUE    PIC $$,$$$,$$$,$$9.99.
024200     05  FILLER                PIC X(87)       VALUE SPACES.
024300*
024400 01  TOTAL-LINE-5.
024500     05  FILLER                PIC X(5)        VALUE SPACES.
024600     05  FILLER               PIC X(20)       VALUE "AVERAGE ROI % .....".
024700     05  O-AVG-ROI             PIC ZZ9.99.
024800     05  FILLER                PIC X(94)       VALUE SPACES.
024900*
025000 01  TIER-COUNT-LINE.
025100     05  FILLER                PIC X(5)        VALUE SPACES.
025200     05  FILLER                PIC X(9)        VALUE "SILVER: ".
025300     05  O-TIER-SILVER         PIC ZZZ,ZZ9.
025400     05  FILLER                PIC X(4)        VALUE SPACES.
025500     05  FILLER                PIC X(7)        VALUE "GOLD: ".
025600     05  O-TIER-GOLD           PIC ZZZ,ZZ9.
025700     05  FILLER                PIC X(4)        VALUE SPACES.
025800     05  FILLER                PIC X(10)       VALUE "DIAMOND: ".
025900     05  O-TIER-DIAMOND        PIC ZZZ,ZZ9.
026000     05  FILLER                PIC X(4)        VALUE SPACES.
026100     05  FILLER                PIC X(11)       VALUE "PLATINUM: ".
026200     05  O-TIER-PLATINUM       PIC ZZZ,ZZ9.
026300     05  FILLER                PIC X(50)       VALUE SPACES.
026400*
026500 01  GIFT-TITLE-LINE.
026600     05  FILLER                PIC X(5)        VALUE SPACES.
026700     05  FILLER                PIC X(17)       VALUE
026800         "GIFT TYPE TOTALS".
026900     05  FILLER                PIC X(110)      VALUE SPACES.
027000*
027100 01  GIFT-DETAIL-LINE.
027200     05  FILLER                PIC X(5)        VALUE SPACES.
027300     05  O-GIFT-TYPE           PIC X(8).
027400     05  FILLER                PIC X(5)        VALUE SPACES.
027500     05  FILLER                PIC X(6)        VALUE "QTY: ".
027600     05  O-GIFT-QTY            PIC ZZZ,ZZ9.
027700     05  FILLER                PIC X(5)        VALUE SPACES.
027800     05  FILLER                PIC X(8)        VALUE "VALUE: ".
027900     05  O-GIFT-VAL            PIC $$,$$$,$$9.99.
028000     05  FILLER                PIC X(78)       VALUE SPACES.
028100*
028200 PROCEDURE DIVISION.
028300*
028400 0000-CBLGFT02.
028500     PERFORM 1000-INIT.
028600     PERFORM 2000-MAINLINE
028700         UNTIL MORE-OFFERS = "NO".
028800     PERFORM 2700-GIFT-PASS THRU 2700-EXIT.
028900     PERFORM 3000-CLOSING.
029000     STOP RUN.
029100*
029200 1000-INIT.                                                       Y2K-011 
029300     ACCEPT SYS-DATE-RAW FROM DATE.
029400     IF I-YY < 50
029500         MOVE 20 TO I-CENT-PART
029600     ELSE
029700         MOVE 19 TO I-CENT-PART
029800     END-IF.
029900     MOVE I-YY TO I-YY-PART.
030000     MOVE I-MONTH TO O-MONTH.
030100     MOVE I-DAY TO O-DAY.
030200     MOVE I-YEAR TO O-YEAR.
030300*
030400     OPEN INPUT  OFFER-FILE.
030500     OPEN INPUT  GIFT-FILE.
030600     OPEN OUTPUT HIST-RPT.
030700*
030800     PERFORM 9900-HEADING.
030900     PERFORM 9000-READ-OFFER.
031000*
031100 2000-MAINLINE.
031200     MOVE OF-ORDER-ID     TO O-ORDER-ID.
031300     MOVE OF-CUST-NAME    TO O-CUST-NAME.
031400     MOVE OF-CUST-TYPE    TO O-CUST-TYPE.
031500     MOVE OF-TIER         TO O-TIER.
031600     MOVE OF-ORDER-VALUE  TO O-ORDER-VALUE.
031700     COMPUTE O-WEIGHT-KG ROUNDED =
031800         OF-TOTAL-WEIGHT-G / 1000.
031900     MOVE OF-QTY-PACK-FOC TO O-QTY-PACK-FOC.
032000     MOVE OF-QTY-HOOKAH   TO O-QTY-HOOKAH.
032100     MOVE OF-GIFT-VALUE   TO O-GIFT-VALUE.
032200     MOVE OF-ROI-ACTUAL   TO O-ROI-ACTUAL.
032300*
032400     WRITE HIST-LINE
032500         FROM DETAIL-LINE
032600             AFTER ADVANCING 1 LINE
032700                 AT EOP
032800                     PERFORM 9900-HEADING.
032900*
033000     PERFORM 2200-ACCUM-TOTALS.
033100     PERFORM 9000-READ-OFFER.
033200*
033300 2200-ACCUM-TOTALS.
033400     ADD 1 TO CT-ORDERS-CTR.
033500     ADD OF-ORDER-VALUE TO CT-TOTAL-ORDER-VALUE.
033600     ADD OF-BUDGET      TO CT-TOTAL-BUDGET.
033700     ADD OF-GIFT-VALUE  TO CT-TOTAL-GIFT-VALUE.
033800     ADD OF-ROI-ACTUAL  TO CT-ROI-SUM.
033900*
034000     IF OF-TIER NOT = SPACES
034100         SET TCNT-IDX TO 1
034200         SEARCH TIER-COUNT-ENTRY
034300             AT END
034400                 CONTINUE
034500             WHEN TC-TIER-NAME (TCNT-IDX) = OF-TIER
034600                 ADD 1 TO TC-TIER-CTR (TCNT-IDX)
034700     END-IF.
034800*
034900 2700-GIFT-PASS.                                                  TKT-0247
035000     PERFORM 9100-READ-GIFT.
035100*
035200 2710-GIFT-LOOP.
035300     IF MORE-GIFTS = "NO"
035400         GO TO 2700-EXIT
035500     END-IF.
035600*
035700     SET GIFT-IDX TO 1
035800     SEARCH GIFT-TOTAL-ENTRY
035900         AT END
036000             CONTINUE
036100         WHEN GT-GIFT-TYPE (GIFT-IDX) = GF-GIFT-TYPE
036200             ADD GF-QUANTITY TO GT-QTY-TOTAL (GIFT-IDX)
036300             ADD GF-VALUE    TO GT-VALUE-TOTAL (GIFT-IDX).
036400*
036500     PERFORM 9100-READ-GIFT.
036600     GO TO 2710-GIFT-LOOP.
036700*
036800 2700-EXIT.
036900     EXIT.
037000*
037100 3000-CLOSING.
037200     PERFORM 3100-WRITE-GRAND-TOTALS.
037300     CLOSE OFFER-FILE.
037400     CLOSE GIFT-FILE.
037500     CLOSE HIST-RPT.
037600*
037700 3100-WRITE-GRAND-TOTALS.                                         TKT-0319
037800     WRITE HIST-LINE FROM TOTAL-TITLE-LINE AFTER ADVANCING 3 LINES.
037900*
038000     MOVE CT-ORDERS-CTR        TO O-ORDERS-CTR.
038100     WRITE HIST-LINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.
038200*
038300     MOVE CT-TOTAL-ORDER-VALUE TO O-TOTAL-ORDER-VALUE.
038400     WRITE HIST-LINE FROM TOTAL-LINE-2 AFTER ADVANCING 2 LINES.
038500*
038600     MOVE CT-TOTAL-BUDGET      TO O-TOTAL-BUDGET.
038700     WRITE HIST-LINE FROM TOTAL-LINE-3 AFTER ADVANCING 2 LINES.
038800*
038900     MOVE CT-TOTAL-GIFT-VALUE  TO O-TOTAL-GIFT-VALUE.
039000     WRITE HIST-LINE FROM TOTAL-LINE-4 AFTER ADVANCING 2 LINES.
039100*
039200     IF CT-ORDERS-CTR > ZERO
039300         DIVIDE CT-ROI-SUM BY CT-ORDERS-CTR GIVING CT-AVG-ROI ROUNDED
039400     ELSE
039500         MOVE ZERO TO CT-AVG-ROI
039600     END-IF.
039700     MOVE CT-AVG-ROI           TO O-AVG-ROI.
039800     WRITE HIST-LINE FROM TOTAL-LINE-5 AFTER ADVANCING 2 LINES.
039900*
040000     MOVE TC-TIER-CTR (1)      TO O-TIER-SILVER.
040100     MOVE TC-TIER-CTR (2)      TO O-TIER-GOLD.
040200     MOVE TC-TIER-CTR (3)      TO O-TIER-DIAMOND.
040300     MOVE TC-TIER-CTR (4)      TO O-TIER-PLATINUM.
040400     WRITE HIST-LINE FROM TIER-COUNT-LINE AFTER ADVANCING 3 LINES.
040500*
040600     WRITE HIST-LINE FROM GIFT-TITLE-LINE AFTER ADVANCING 3 LINES.
040700*
040800     MOVE GT-GIFT-TYPE   (1)   TO O-GIFT-TYPE.
040900     MOVE GT-QTY-TOTAL   (1)   TO O-GIFT-QTY.
041000     MOVE GT-VALUE-TOTAL (1)   TO O-GIFT-VAL.
041100     WRITE HIST-LINE FROM GIFT-DETAIL-LINE AFTER ADVANCING 2 LINES.
041200*
041300     MOVE GT-GIFT-TYPE   (2)   TO O-GIFT-TYPE.
041400     MOVE GT-QTY-TOTAL   (2)   TO O-GIFT-QTY.
041500     MOVE GT-VALUE-TOTAL (2)   TO O-GIFT-VAL.
041600     WRITE HIST-LINE FROM GIFT-DETAIL-LINE AFTER ADVANCING 2 LINES.
041700*
041800 9000-READ-OFFER.
041900     READ OFFER-FILE
042000         AT END
042100             MOVE "NO" TO MORE-OFFERS.
042200*
042300 9100-READ-GIFT.
042400     READ GIFT-FILE
042500         AT END
042600             MOVE "NO" TO MORE-GIFTS.
042700*
042800 9900-HEADING.
042900     ADD 1 TO C-PCTR.
043000     MOVE C-PCTR TO O-PCTR.
043100*
043200     WRITE HIST-LINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
043300     WRITE HIST-LINE FROM REPORT-TITLE  AFTER ADVANCING 2 LINES.
043400     WRITE HIST-LINE FROM COLUMN-HEADING-1 AFTER ADVANCING 2 LINES.
043500 
043600
043700
