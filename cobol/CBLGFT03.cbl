000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              CBLGFT03.
000300 AUTHOR.                  A. LINDQUIST.
000400 INSTALLATION.            SULTAN TOBACCO DISTRIBUTORS INC.
000500 DATE-WRITTEN.            05/19/86.
000600 DATE-COMPILED.           03/15/04.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000* CBLGFT03 - TRADE OFFER INVESTMENT CALCULATOR                  *
001100* READS A PROPOSED INVESTMENT SCENARIO (MASTER-CASE TOTAL AND   *
001200* PACK-SIZE, TIER AND SALES-CHANNEL PERCENTAGE SPLITS), PROVES  *
001300* EACH PERCENTAGE GROUP TOTALS 100%, PROJECTS PACK COUNTS AND   *
001400* RETAIL VALUE BY SIZE, AND PROJECTS GIFT BUDGET BY TIER AND BY *
001500* SALES CHANNEL SO PURCHASING CAN PRICE A TRADE OFFER BEFORE    *
001600* COMMITTING WAREHOUSE STOCK TO IT.                              *
001700*****************************************************************
001800*
001900*-----------------------------------------------------------------*
002000* CHANGE LOG                                                      *
002100*   DATE      BY   TICKET     DESCRIPTION                         *
002200*   --------  ---  ---------  ------------------------------------*
002300*   05/19/86  AL   INITIAL    INITIAL RELEASE FOR PURCHASING DEPT. *
002400*   09/02/86  AL   TKT-0116   ADDED PLATINUM TIER TO BUDGET SPLIT. *
002500*   06/19/88  AL   TKT-0210   MATCHED TIER ROI% TABLE TO THE GIFT  *
002600*                             RUN (CBLGFT01) SO PROJECTIONS TIE.   *
002700*   02/08/90  RJM  TKT-0320   ADDED RETAIL/TOBACCO CHANNEL SPLIT.  *
002800*   04/03/93  TLK  TKT-0448   REJECT SCENARIO IF ANY PCT GROUP     *
002900*                             DOES NOT FOOT TO 100%, STATUS "ER".  *
003000*   12/18/98  DWN  Y2K-011    YEAR 2000 READINESS - REPLACED 2-DIG *
003100*                             YEAR WORK FIELDS WITH 4-DIG YEAR.    *
003200*   03/15/04  DWN  TKT-0622   RECOMPILED UNDER CURRENT COMPILER.   *
003300*-----------------------------------------------------------------*
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS PCT-GROUP-CLASS IS "SIZE" "TIER" "CHAN"
004000     UPSI-0 IS INVEST-FILE-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT INVEST-FILE ASSIGN TO INVSTFL
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT RESULT-FILE ASSIGN TO RESLTFL
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  INVEST-FILE
005200     LABEL RECORD IS STANDARD
005300     RECORD CONTAINS 60 CHARACTERS
005400     DATA RECORD IS INVEST-RECORD.
005500*
005600 01  INVEST-RECORD.
005700     05  IV-SCENARIO-ID        PIC 9(4).
005800     05  IV-TOTAL-MC           PIC 9(7).
005900     05  IV-PCT-50G            PIC 9(3)V99.
006000     05  IV-PCT-250G           PIC 9(3)V99.
006100     05  IV-PCT-1KG            PIC 9(3)V99.
006200     05  IV-PCT-SILVER         PIC 9(3)V99.
006300     05  IV-PCT-GOLD           PIC 9(3)V99.
006400     05  IV-PCT-DIAMOND        PIC 9(3)V99.
006500     05  IV-PCT-PLATINUM       PIC 9(3)V99.
006600     05  IV-PCT-RETAIL         PIC 9(3)V99.
006700     05  IV-PCT-TOBACCO        PIC 9(3)V99.
006800     05  FILLER                PIC X(4).
006900*
007000 FD  RESULT-FILE
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 180 CHARACTERS
007300     DATA RECORD IS INVEST-RESULT.
007400*
007500 01  INVEST-RESULT.
007600     05  IR-SCENARIO-ID        PIC 9(4).
007700     05  IR-STATUS             PIC X(2).
007800     05  IR-PACKS-50G          PIC 9(9).
007900     05  IR-PACKS-250G         PIC 9(9).
008000     05  IR-PACKS-1KG          PIC 9(9).
008100     05  IR-VALUE-50G          PIC 9(11)V99.
008200     05  IR-VALUE-250G         PIC 9(11)V99.
008300     05  IR-VALUE-1KG          PIC 9(11)V99.
008400     05  IR-TOTAL-VALUE        PIC 9(11)V99.
008500     05  IR-BUDGET-SILVER      PIC 9(11)V99.
008600     05  IR-BUDGET-GOLD        PIC 9(11)V99.
008700     05  IR-BUDGET-DIAMOND     PIC 9(11)V99.
008800     05  IR-BUDGET-PLATINUM    PIC 9(11)V99.
008900     05  IR-TOTAL-BUDGET       PIC 9(11)V99.
009000     05  IR-VALUE-RETAIL       PIC 9(11)V99.
009100     05  IR-VALUE-TOBACCO      PIC 9(11)V99.
009200     05  FILLER                PIC X(4).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  WORK-AREA.
009700     05  MORE-SCENARIOS        PIC XXX         VALUE "YES".
009800     05  C-PCTR                PIC 9(4)  COMP  VALUE ZERO.
009900     05  C-ER-PCTR             PIC 9(4)  COMP  VALUE ZERO.
010000     05  FILLER                PIC X(04).
010100*
010200*    ==== PACK-SIZE CONSTANTS - DEFAULT PRICE AND CASE-PACK MULT ====
010300 01  DEFAULT-SIZE-DATA.
010400     05  FILLER                PIC X(8)        VALUE "50G     ".
010500     05  FILLER                PIC 9(3)  COMP  VALUE 120.
010600     05  FILLER                PIC 9(5)V99     VALUE 032.80.
010700     05  FILLER                PIC X(8)        VALUE "250G    ".
010800     05  FILLER                PIC 9(3)  COMP  VALUE 060.
010900     05  FILLER                PIC 9(5)V99     VALUE 176.81.
011000     05  FILLER                PIC X(8)        VALUE "1KG     ".
011100     05  FILLER                PIC 9(3)  COMP  VALUE 020.
011200     05  FILLER                PIC 9(5)V99     VALUE 638.83.
011300*
011400 01  SIZE-TABLE REDEFINES DEFAULT-SIZE-DATA.
011500     05  SIZE-ENTRY OCCURS 3 TIMES INDEXED BY SIZE-IDX.
011600         10  SZ-NAME           PIC X(8).
011700         10  SZ-CASE-PACK      PIC 9(3)  COMP.
011800         10  SZ-DEFAULT-PRICE  PIC 9(5)V99.
011900*
012000*    ==== TIER CONSTANTS - TARGET ROI%, MUST TIE TO CBLGFT01 ====
012100 01  DEFAULT-TIER-DATA.
012200     05  FILLER                PIC X(8)        VALUE "SILVER  ".
012300     05  FILLER                PIC 9(3)V99     VALUE 005.00.
012400     05  FILLER                PIC X(8)        VALUE "GOLD    ".
012500     05  FILLER                PIC 9(3)V99     VALUE 007.00.
012600     05  FILLER                PIC X(8)        VALUE "DIAMOND ".
012700     05  FILLER                PIC 9(3)V99     VALUE 009.00.
012800     05  FILLER                PIC X(8)        VALUE "PLATINUM".
012900     05  FILLER                PIC 9(3)V99     VALUE 013.00.
013000*
013100 01  TIER-TABLE REDEFINES DEFAULT-TIER-DATA.
013200     05  TIER-ENTRY OCCURS 4 TIMES INDEXED BY TIER-IDX.
013300         10  TR-TIER-NAME      PIC X(8).
013400         10  TR-ROI-PCT        PIC 9(3)V99.
013500*
013600*    ==== CURRENT SYSTEM DATE - WRITTEN TO THE RUN LOG ONLY ====
013700 01  SYS-DATE-RAW.
013800     05  I-YY                  PIC 99.
013900     05  I-MONTH               PIC 99.
014000     05  I-DAY                 PIC 99.
014100*
014200 01  SYS-DATE.
014300     05  I-YEAR                PIC 9(4).
014400     05  I-CENTURY REDEFINES I-YEAR.
014500         10  I-CENT-PART       PIC 99.
014600         10  I-YY-PART         PIC 99.
014700*
014800 01  RUN-LOG-LINE.
014900     05  FILLER                PIC X(16)   VALUE "CBLGFT03 RUN - ".
015000     05  L-MONTH               PIC 99.
015100     05  FILLER                PIC X       VALUE "/".
015200     05  L-DAY                 PIC 99.
015300     05  FILLER                PIC X       VALUE "/".
015400     05  L-YEAR                PIC 9(4).
015500     05  FILLER                PIC X(10)   VALUE SPACES.
015600*
015700*    ==== PERCENT-GROUP FOOTING CHECK AREA ====
015800 01  PCT-CHECK-AREA.
015900     05  C-PCT-SUM-SIZE        PIC 9(3)V99     VALUE ZERO.
016000     05  C-PCT-SUM-TIER        PIC 9(3)V99     VALUE ZERO.
016100     05  C-PCT-SUM-CHAN        PIC 9(3)V99     VALUE ZERO.
016200     05  PCT-GROUP-OK-SW       PIC X           VALUE "Y".
016300         88  PCT-GROUP-OK                      VALUE "Y".
016400         88  PCT-GROUP-BAD                     VALUE "N".
016500     05  FILLER                PIC X(05).
016600*
016700*    ==== CALCULATION WORK AREA ====
016800 01  CALC-AREA.
016900     05  C-MC-50G              PIC 9(7)V99     VALUE ZERO.
017000     05  C-MC-250G             PIC 9(7)V99     VALUE ZERO.
017100     05  C-MC-1KG              PIC 9(7)V99     VALUE ZERO.
017200     05  C-TIER-VALUE          PIC 9(11)V99    VALUE ZERO.
017300     05  FILLER                PIC X(05).
017400*
017500 PROCEDURE DIVISION.
017600*
017700 0000-CBLGFT03.
017800     PERFORM 1000-INIT
017900     PERFORM 2000-MAINLINE
018000         UNTIL MORE-SCENARIOS = "NO "
018100     PERFORM 3000-CLOSING
018200     STOP RUN.
018300*
018400 1000-INIT.
018500     ACCEPT SYS-DATE-RAW FROM DATE.
018600     IF I-YY < 50
018700         MOVE 20 TO I-CENT-PART
018800     ELSE
018900         MOVE 19 TO I-CENT-PART
019000     END-IF.
019100*                                                             Y2K-011
019200     MOVE I-YY    TO I-YY-PART.
019300     MOVE I-MONTH TO L-MONTH.
019400     MOVE I-DAY   TO L-DAY.
019500     MOVE I-YEAR  TO L-YEAR.
019600     DISPLAY RUN-LOG-LINE.
019700     OPEN INPUT  INVEST-FILE
019800          OUTPUT RESULT-FILE.
019900     PERFORM 9000-READ-INVEST.
020000*
020100 2000-MAINLINE.
020200     ADD 1 TO C-PCTR.
020300     PERFORM 2100-VALIDATE-PCTS
020400         THRU 2100-EXIT.
020500     IF PCT-GROUP-BAD
020600         PERFORM 2800-ERROR-RESULT
020700     ELSE
020800         PERFORM 2200-CALC-MASTER-CASES
020900         PERFORM 2300-CALC-PACKS
021000         PERFORM 2400-CALC-VALUES
021100         PERFORM 2500-CALC-BUDGETS
021200         PERFORM 2600-CALC-CHANNEL-VALUES
021300         PERFORM 2700-WRITE-RESULT
021400     END-IF.
021500     PERFORM 9000-READ-INVEST.
021600*
021700 2100-VALIDATE-PCTS.
021800*    EACH OF THE THREE PERCENTAGE GROUPS MUST FOOT TO 100%,      TKT-0448
021900*    WITHIN A HALF-CENT, OR THE SCENARIO IS REJECTED.             TKT-0448
022000     SET PCT-GROUP-OK TO TRUE.
022100     COMPUTE C-PCT-SUM-SIZE =
022200         IV-PCT-50G + IV-PCT-250G + IV-PCT-1KG.
022300     COMPUTE C-PCT-SUM-TIER =
022400         IV-PCT-SILVER + IV-PCT-GOLD + IV-PCT-DIAMOND
022500             + IV-PCT-PLATINUM.
022600     COMPUTE C-PCT-SUM-CHAN =
022700         IV-PCT-RETAIL + IV-PCT-TOBACCO.
022800     IF C-PCT-SUM-SIZE NOT EQUAL TO 100.00
022900         SET PCT-GROUP-BAD TO TRUE
023000     END-IF.
023100     IF C-PCT-SUM-TIER NOT EQUAL TO 100.00
023200         SET PCT-GROUP-BAD TO TRUE
023300     END-IF.
023400     IF C-PCT-SUM-CHAN NOT EQUAL TO 100.00
023500         SET PCT-GROUP-BAD TO TRUE
023600     END-IF.
023700 2100-EXIT.
023800     EXIT.
023900*
024000 2200-CALC-MASTER-CASES.
024100*    SPLIT THE TOTAL MASTER-CASE COUNT ACROSS THE THREE PACK
024200*    SIZES BY THE SCENARIO'S PERCENTAGE SPLIT.
024300     COMPUTE C-MC-50G  = IV-TOTAL-MC * IV-PCT-50G  / 100.
024400     COMPUTE C-MC-250G = IV-TOTAL-MC * IV-PCT-250G / 100.
024500     COMPUTE C-MC-1KG  = IV-TOTAL-MC * IV-PCT-1KG  / 100.
024600*
024700 2300-CALC-PACKS.
024800*    PACK COUNTS ARE WHOLE NUMBERS - TRUNCATED, NOT ROUNDED.
024900     COMPUTE IR-PACKS-50G  =
025000         C-MC-50G  * SZ-CASE-PACK (1).
025100     COMPUTE IR-PACKS-250G =
025200         C-MC-250G * SZ-CASE-PACK (2).
025300     COMPUTE IR-PACKS-1KG  =
025400         C-MC-1KG  * SZ-CASE-PACK (3).
025500*
025600 2400-CALC-VALUES.
025700     COMPUTE IR-VALUE-50G  ROUNDED =
025800         IR-PACKS-50G  * SZ-DEFAULT-PRICE (1).
025900     COMPUTE IR-VALUE-250G ROUNDED =
026000         IR-PACKS-250G * SZ-DEFAULT-PRICE (2).
026100     COMPUTE IR-VALUE-1KG  ROUNDED =
026200         IR-PACKS-1KG  * SZ-DEFAULT-PRICE (3).
026300     COMPUTE IR-TOTAL-VALUE =
026400         IR-VALUE-50G + IR-VALUE-250G + IR-VALUE-1KG.
026500*
026600 2500-CALC-BUDGETS.
026700*    EACH TIER GETS A SLICE OF RETAIL VALUE, THEN A GIFT BUDGET  TKT-0210
026800*    OFF THAT SLICE AT THE TIER'S TARGET ROI% - MUST MATCH THE   TKT-0210
026900*    TIER TABLE IN CBLGFT01 OR THE PROJECTION WON'T TIE OUT.     TKT-0210
027000     COMPUTE C-TIER-VALUE ROUNDED =
027100         IR-TOTAL-VALUE * IV-PCT-SILVER / 100.
027200     COMPUTE IR-BUDGET-SILVER ROUNDED =
027300         C-TIER-VALUE * TR-ROI-PCT (1) / 100.
027400     COMPUTE C-TIER-VALUE ROUNDED =
027500         IR-TOTAL-VALUE * IV-PCT-GOLD / 100.
027600     COMPUTE IR-BUDGET-GOLD ROUNDED =
027700         C-TIER-VALUE * TR-ROI-PCT (2) / 100.
027800     COMPUTE C-TIER-VALUE ROUNDED =
027900         IR-TOTAL-VALUE * IV-PCT-DIAMOND / 100.
028000     COMPUTE IR-BUDGET-DIAMOND ROUNDED =
028100         C-TIER-VALUE * TR-ROI-PCT (3) / 100.
028200     COMPUTE C-TIER-VALUE ROUNDED =
028300         IR-TOTAL-VALUE * IV-PCT-PLATINUM / 100.
028400     COMPUTE IR-BUDGET-PLATINUM ROUNDED =
028500         C-TIER-VALUE * TR-ROI-PCT (4) / 100.
028600     COMPUTE IR-TOTAL-BUDGET =
028700         IR-BUDGET-SILVER + IR-BUDGET-GOLD + IR-BUDGET-DIAMOND
028800             + IR-BUDGET-PLATINUM.
028900*
029000 2600-CALC-CHANNEL-VALUES.
029100     COMPUTE IR-VALUE-RETAIL ROUNDED =
029200         IR-TOTAL-VALUE * IV-PCT-RETAIL / 100.
029300     COMPUTE IR-VALUE-TOBACCO ROUNDED =
029400         IR-TOTAL-VALUE * IV-PCT-TOBACCO / 100.
029500*
029600 2700-WRITE-RESULT.
029700     MOVE IV-SCENARIO-ID TO IR-SCENARIO-ID.
029800     MOVE "OK"           TO IR-STATUS.
029900     WRITE INVEST-RESULT.
030000*
030100 2800-ERROR-RESULT.
030200*    SCENARIO FAILED THE 100% FOOTING CHECK - WRITE A REJECT     TKT-0448
030300*    RECORD WITH ZERO PROJECTIONS SO PURCHASING CAN SPOT IT.     TKT-0448
030400     ADD 1 TO C-ER-PCTR.
030500     MOVE IV-SCENARIO-ID TO IR-SCENARIO-ID.
030600     MOVE "ER"           TO IR-STATUS.
030700     MOVE ZERO TO IR-PACKS-50G IR-PACKS-250G IR-PACKS-1KG
030800         IR-VALUE-50G IR-VALUE-250G IR-VALUE-1KG IR-TOTAL-VALUE
030900         IR-BUDGET-SILVER IR-BUDGET-GOLD IR-BUDGET-DIAMOND
031000         IR-BUDGET-PLATINUM IR-TOTAL-BUDGET IR-VALUE-RETAIL
031100         IR-VALUE-TOBACCO.
031200     WRITE INVEST-RESULT.
031300*
031400 3000-CLOSING.
031500     DISPLAY "CBLGFT03 SCENARIOS READ    " C-PCTR.
031600     DISPLAY "CBLGFT03 SCENARIOS REJECTED" C-ER-PCTR.
031700     CLOSE INVEST-FILE
031800           RESULT-FILE.
031900*
032000 9000-READ-INVEST.
032100     READ INVEST-FILE
032200         AT END
032300             MOVE "NO " TO MORE-SCENARIOS
032400     END-READ.
032500
032600
