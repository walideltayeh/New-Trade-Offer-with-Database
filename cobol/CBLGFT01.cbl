000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              CBLGFT01.
000300 AUTHOR.                  A. LINDQUIST.
000400 INSTALLATION.            SULTAN TOBACCO DISTRIBUTORS INC.
000500 DATE-WRITTEN.            03/14/86.
000600 DATE-COMPILED.           03/15/04.
000700 SECURITY.                CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000* CBLGFT01 - TRADE OFFER GIFT ALLOCATION - MAIN BATCH           *
001100* PRICES EACH CUSTOMER ORDER, CLASSIFIES IT INTO A LOYALTY      *
001200* TIER, COMPUTES A GIFT BUDGET FROM THE TIER TARGET ROI, AND    *
001300* ALLOCATES FREE TOBACCO PACKS AND HOOKAHS TOWARD THAT BUDGET.  *
001400* WRITES ONE OFFER RECORD PER ORDER AND ONE GIFT RECORD PER     *
001500* NON-ZERO GIFT TYPE.  PRINTS BATCH CONTROL TOTALS AT EOJ.      *
001600*****************************************************************
001700*
001800*-----------------------------------------------------------------*
001900* CHANGE LOG                                                      *
002000*   DATE      BY   TICKET     DESCRIPTION                         *
002100*   --------  ---  ---------  ------------------------------------*
002200*   03/14/86  AL   INITIAL    INITIAL RELEASE.  REPLACES MANUAL    *
002300*                             GIFT-SLIP WORKSHEET FOR SALES DESK.  *
002400*   09/02/86  AL   TKT-0114   ADDED PLATINUM TIER (SALES REQUEST). *
002500*   06/19/88  AL   TKT-0209   ROI OPTIMIZER LOOP ADDED TO TRIM     *
002600*                             OVER-BUDGET FOC PACK GIVEAWAYS.      *
002700*   02/08/90  RJM  TKT-0318   HOOKAH GIFTS RESTRICTED TO TOBACCO   *
002800*                             SHOP CUSTOMERS PER SALES MGR MEMO.   *
002900*   11/27/91  RJM  TKT-0366   ADDED PRICE-FILE REJECT LISTING.     *
003000*   04/03/93  TLK  TKT-0447   TIER-ROI CAP CLAMP ADDED AFTER       *
003100*                             OPTIMIZER TO GUARD AGAINST OVERSHOOT.*
003200*   01/05/95  TLK  TKT-0501   WIDENED ORDER-VALUE FIELD FOR LARGE  *
003300*                             WHOLESALE ORDERS.                    *
003400*   12/18/98  DWN  Y2K-011    YEAR 2000 READINESS - REPLACED 2-DIG *
003500*                             YEAR WORK FIELDS WITH 4-DIG YEAR.    *
003600*   03/15/04  DWN  TKT-0622   RECOMPILED UNDER CURRENT COMPILER.   *
003700*   09/30/05  TLK  TKT-0701   AUDIT FOUND SIZES MISSING FROM A      *
003800*                             PARTIAL PRICE FILE WERE KEEPING THE   *
003900*                             HARD-CODED DEFAULT PRICE INSTEAD OF   *
004000*                             PRICING AT ZERO - NOW ZEROED UNLESS   *
004100*                             THE WHOLE FILE WAS EMPTY.             *
004200*   10/14/05  TLK  TKT-0702   ADDED THE OVER-BUDGET OUTRIGHT-REJECT *
004300*                             CHECK FROM THE MANUAL CAP PROCEDURE   *
004400*                             TO 2550 - BELT-AND-SUSPENDERS, BUT    *
004500*                             AUDITOR WANTED THE FULL RULE CODED.   *
004600*-----------------------------------------------------------------*
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CUST-TYPE-CLASS IS "R" "T"
005300     UPSI-0 IS PRICE-FILE-SWITCH.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PRICE-FILE  ASSIGN TO PRICEFL
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT ORDER-FILE  ASSIGN TO ORDERFL
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT OFFER-FILE  ASSIGN TO OFFERFL
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT GIFT-FILE   ASSIGN TO GIFTFL
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT CNTL-RPT    ASSIGN TO CNTLRPT
006500         ORGANIZATION IS RECORD SEQUENTIAL.
006600     SELECT PRICE-ERR   ASSIGN TO PRICERR
006700         ORGANIZATION IS RECORD SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  PRICE-FILE
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 16 CHARACTERS
007500     DATA RECORD IS PRICE-RECORD.
007600*
007700 01  PRICE-RECORD.
007800     05  PR-SIZE-CODE          PIC X(4).
007900     05  PR-PRICE-PACK         PIC 9(5)V99.
008000     05  FILLER                PIC X(5).
008100*
008200 FD  ORDER-FILE
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     DATA RECORD IS ORDER-RECORD.
008600*
008700 01  ORDER-RECORD.
008800     05  OR-ORDER-ID           PIC 9(6).
008900     05  OR-CUST-NAME          PIC X(25).
009000     05  OR-CUST-ADDRESS       PIC X(30).
009100     05  OR-CUST-TYPE          PIC X(1).
009200     05  OR-QTY-50G            PIC 9(5).
009300     05  OR-QTY-250G           PIC 9(5).
009400     05  OR-QTY-1KG            PIC 9(5).
009500     05  FILLER                PIC X(3).
009600*
009700 FD  OFFER-FILE
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 120 CHARACTERS
010000     DATA RECORD IS OFFER-RECORD.
010100*
010200 01  OFFER-RECORD.
010300     05  OF-ORDER-ID           PIC 9(6).
010400     05  OF-CUST-NAME          PIC X(25).
010500     05  OF-CUST-TYPE          PIC X(12).
010600     05  OF-ORDER-VALUE        PIC 9(9)V99.
010700     05  OF-TOTAL-WEIGHT-G     PIC 9(9).
010800     05  OF-ELIGIBLE-FLAG      PIC X(1).
010900     05  OF-TIER               PIC X(8).
011000     05  OF-ROI-TARGET         PIC 9(3)V99.
011100     05  OF-BUDGET             PIC 9(9)V99.
011200     05  OF-QTY-PACK-FOC       PIC 9(5).
011300     05  OF-QTY-HOOKAH         PIC 9(3).
011400     05  OF-GIFT-VALUE         PIC 9(9)V99.
011500     05  OF-ROI-ACTUAL         PIC 9(3)V99.
011600     05  FILLER                PIC X(8).
011700*
011800 FD  GIFT-FILE
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 40 CHARACTERS
012100     DATA RECORD IS GIFT-RECORD.
012200*
012300 01  GIFT-RECORD.
012400     05  GF-ORDER-ID           PIC 9(6).
012500     05  GF-GIFT-TYPE          PIC X(8).
012600     05  GF-QUANTITY           PIC 9(5).
012700     05  GF-VALUE              PIC 9(9)V99.
012800     05  FILLER                PIC X(10).
012900*
013000 FD  CNTL-RPT
013100     LABEL RECORD IS OMITTED
013200     RECORD CONTAINS 132 CHARACTERS
013300     LINAGE IS 60 WITH FOOTING AT 55
013400     DATA RECORD IS CNTL-LINE.
013500*
013600 01  CNTL-LINE                 PIC X(132).
013700*
013800 FD  PRICE-ERR
013900     LABEL RECORD IS OMITTED
014000     RECORD CONTAINS 132 CHARACTERS
014100     LINAGE IS 60 WITH FOOTING AT 55
014200     DATA RECORD IS ERR-LINE.
014300*
014400 01  ERR-LINE                  PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700*
014800 01  WORK-AREA.
014900     05  MORE-ORDERS           PIC XXX         VALUE "YES".
015000     05  MORE-PRICES           PIC XXX         VALUE "YES".
015100     05  PRICE-VALID-SW        PIC XXX         VALUE "YES".
015200     05  C-PCTR                PIC 9(4)  COMP  VALUE ZERO.
015300     05  C-ERR-PCTR            PIC 9(4)  COMP  VALUE ZERO.
015400     05  C-PRICE-REC-CTR       PIC 9(4)  COMP  VALUE ZERO.
015500     05  C-PRICE-ERR-CTR       PIC 9(4)  COMP  VALUE ZERO.
015600     05  C-OPT-ITER-CTR        PIC 9(4)  COMP  VALUE ZERO.
015700     05  FILLER                PIC X(04).
015800*
015900 01  CONTROL-TOTALS.
016000     05  CT-ORDERS-READ        PIC 9(7)  COMP  VALUE ZERO.
016100     05  CT-ORDERS-ELIGIBLE    PIC 9(7)  COMP  VALUE ZERO.
016200     05  CT-ORDERS-INELIGIBLE  PIC 9(7)  COMP  VALUE ZERO.
016300     05  CT-TIER-SILVER-CTR    PIC 9(7)  COMP  VALUE ZERO.
016400     05  CT-TIER-GOLD-CTR      PIC 9(7)  COMP  VALUE ZERO.
016500     05  CT-TIER-DIAMOND-CTR   PIC 9(7)  COMP  VALUE ZERO.
016600     05  CT-TIER-PLATINUM-CTR  PIC 9(7)  COMP  VALUE ZERO.
016700     05  CT-TOTAL-ORDER-VALUE  PIC 9(11)V99    VALUE ZERO.
016800     05  CT-TOTAL-BUDGET       PIC 9(11)V99    VALUE ZERO.
016900     05  CT-TOTAL-GIFT-VALUE   PIC 9(11)V99    VALUE ZERO.
017000     05  FILLER                PIC X(06).
017100*
017200*    ==== PACK PRICE TABLE - DEFAULTED, OVERLAID FROM PRICE-FILE ====
017300 01  DEFAULT-PRICE-DATA.
017400     05  FILLER                PIC X(4)        VALUE "50G ".
017500     05  FILLER                PIC 9(5)V99     VALUE 00032.80.
017600     05  FILLER                PIC X(4)        VALUE "250G".
017700     05  FILLER                PIC 9(5)V99     VALUE 00176.81.
017800     05  FILLER                PIC X(4)        VALUE "1KG ".
017900     05  FILLER                PIC 9(5)V99     VALUE 00638.83.
018000*
018100 01  PRICE-TABLE REDEFINES DEFAULT-PRICE-DATA.
018200     05  PRICE-ENTRY OCCURS 3 TIMES INDEXED BY PRICE-IDX.
018300         10  PT-SIZE-CODE      PIC X(4).
018400         10  PT-PRICE-PACK     PIC 9(5)V99.
018500*
018600*    ==== SET "Y" WHEN A SIZE IS PRICED FROM THE PRICE FILE -   TKT-0701
018700*    SIZES LEFT "N" ARE ZEROED, NOT DEFAULTED, IN 1100-EXIT. -  TKT-0701
018800 01  PRICE-MATCH-FLAGS.
018900     05  PRICE-MATCHED-SW OCCURS 3 TIMES PIC X VALUE "N".
019000     05  FILLER                PIC X(05).
019100*
019200*    ==== TIER ROI TABLE - TARGET AND CAP PERCENTAGES BY TIER ====
019300 01  DEFAULT-TIER-DATA.
019400     05  FILLER                PIC X(8)        VALUE "SILVER  ".
019500     05  FILLER                PIC 9(3)V99     VALUE 005.00.
019600     05  FILLER                PIC 9(3)V99     VALUE 013.00.
019700     05  FILLER                PIC X(8)        VALUE "GOLD    ".
019800     05  FILLER                PIC 9(3)V99     VALUE 007.00.
019900     05  FILLER                PIC 9(3)V99     VALUE 014.50.
020000     05  FILLER                PIC X(8)        VALUE "DIAMOND ".
020100     05  FILLER                PIC 9(3)V99     VALUE 009.00.
020200     05  FILLER                PIC 9(3)V99     VALUE 016.00.
020300     05  FILLER                PIC X(8)        VALUE "PLATINUM".
020400     05  FILLER                PIC 9(3)V99     VALUE 013.00.
020500     05  FILLER                PIC 9(3)V99     VALUE 018.00.
020600*
020700 01  TIER-TABLE REDEFINES DEFAULT-TIER-DATA.
020800     05  TIER-ENTRY OCCURS 4 TIMES INDEXED BY TIER-IDX.
020900         10  TT-TIER-NAME      PIC X(8).
021000         10  TT-ROI-TARGET     PIC 9(3)V99.
021100         10  TT-ROI-CAP        PIC 9(3)V99.
021200*
021300*    ==== CURRENT SYSTEM DATE - PRINTED ON CONTROL REPORT ====
021400 01  SYS-DATE-RAW.
021500     05  I-YY                  PIC 99.
021600     05  I-MONTH               PIC 99.
021700     05  I-DAY                 PIC 99.
021800*
021900 01  SYS-DATE.
022000     05  I-YEAR                PIC 9(4).
022100     05  I-CENTURY REDEFINES I-YEAR.
022200         10  I-CENT-PART       PIC 99.
022300         10  I-YY-PART         PIC 99.
022400*
022500 01  ORDER-CALC-AREA.
022600     05  C-ORDER-VALUE        PIC 9(9)V99     VALUE ZERO.
022700     05  C-TOTAL-GRAMS        PIC 9(9)        VALUE ZERO.
022800     05  C-ELIGIBLE-FLAG      PIC X(1)        VALUE "N".
022900     05  C-TIER-SUB           PIC 9(1)  COMP  VALUE ZERO.
023000     05  C-TIER-NAME          PIC X(8)        VALUE SPACES.
023100     05  C-ROI-TARGET         PIC 9(3)V99     VALUE ZERO.
023200     05  C-ROI-CAP            PIC 9(3)V99     VALUE ZERO.
023300     05  C-BUDGET             PIC 9(9)V99     VALUE ZERO.
023400     05  C-REMAIN-BUDGET      PIC S9(9)V99    VALUE ZERO.
023500     05  C-MAX-PACK-FOC       PIC 9(5)        VALUE ZERO.
023600     05  C-MAX-HOOKAH         PIC 9(3)        VALUE ZERO.
023700     05  C-QTY-PACK-FOC       PIC 9(5)        VALUE ZERO.
023800     05  C-QTY-HOOKAH         PIC 9(3)        VALUE ZERO.
023900     05  C-GIFT-VALUE         PIC 9(9)V99     VALUE ZERO.
024000     05  C-ROI-ACTUAL         PIC 9(3)V99     VALUE ZERO.
024100     05  C-WEIGHT-KG          PIC 9(7)V999    VALUE ZERO.
024200     05  C-CUST-TYPE-DISPLAY  PIC X(12)       VALUE SPACES.
024300     05  FILLER                PIC X(05).
024400*
024500 01  HOLD-AREA.
024600     05  ORDER-ID-HOLD           PIC 9(6)        VALUE ZERO.
024700     05  CUST-NAME-HOLD          PIC X(25)       VALUE SPACES.
024800     05  CUST-TYPE-HOLD          PIC X(1)        VALUE SPACES.
024900     05  HAS-1KG-SW         PIC X(1)        VALUE "N".
025000     05  FILLER                PIC X(03).
025100*
025200 01  COMPANY-TITLE.
025300     05  FILLER                PIC X(6)        VALUE "DATE: ".
025400     05  O-MONTH               PIC 99.
025500     05  FILLER                PIC X           VALUE "/".
025600     05  O-DAY                 PIC 99.
025700     05  FILLER                PIC X           VALUE "/".
025800     05  O-YEAR                PIC 9(4).
025900     05  FILLER                PIC X(34)       VALUE SPACES.
026000     05  FILLER                PIC X(34)       VALUE
026100         "SULTAN TOBACCO DISTRIBUTORS - GFT".
026200     05  FILLER                PIC X(38)       VALUE SPACES.
026300     05  FILLER                PIC X(6)        VALUE "PAGE: ".
026400     05  O-PCTR                PIC Z9.
026500*
026600 01  REPORT-TITLE.
026700     05  FILLER                PIC X(52)       VALUE SPACES.
026800     05  FILLER                PIC X(28)       VALUE
026900         "TRADE OFFER BATCH CONTROLS".
027000     05  FILLER                PIC X(52)       VALUE SPACES.
027100*
027200 01  CNTL-DETAIL-1.
027300     05  FILLER                PIC X(5)        VALUE SPACES.
027400     05  FILLER                PIC X(20)       VALUE "ORDERS READ ......".
027500     05  O-ORDERS-READ         PIC ZZZ,ZZ9.
027600     05  FILLER                PIC X(97)       VALUE SPACES.
027700*
027800 01  CNTL-DETAIL-2.
027900     05  FILLER                PIC X(5)        VALUE SPACES.
028000     05  FILLER               PIC X(20)       VALUE "ORDERS ELIGIBLE ...".
028100     05  O-ORDERS-ELIGIBLE     PIC ZZZ,ZZ9.
028200     05  FILLER                PIC X(97)       VALUE SPACES.
028300*
028400 01  CNTL-DETAIL-3.
028500     05  FILLER                PIC X(5)        VALUE SPACES.
028600     05  FILLER               PIC X(20)       VALUE "ORDERS INELIGIBLE .".
028700     05  O-ORDERS-INELIGIBLE   PIC ZZZ,ZZ9.
028800     05  FILLER                PIC X(97)       VALUE SPACES.
028900*
029000 01  CNTL-DETAIL-4.
029100     05  FILLER                PIC X(5)        VALUE SPACES.
029200     05  FILLER               PIC X(20)       VALUE "TOTAL ORDER VALUE .".
029300     05  O-TOTAL-ORDER-VALUE   PIC $$,$$$,$$$,$$9.99.
029400     05  FILLER                PIC X(87)       VALUE SPACES.
029500*
029600 01  CNTL-DETAIL-5.
029700     05  FILLER                PIC X(5)        VALUE SPACES.
029800     05  FILLER               PIC X(20)       VALUE "TOTAL GIFT BUDGET .".
029900     05  O-TOTAL-BUDGET        PIC $$,$$$,$$$,$$9.99.
030000     05  FILLER                PIC X(87)       VALUE SPACES.
030100*
030200 01  CNTL-DETAIL-6.
030300     05  FILLER                PIC X(5)        VALUE SPACES.
030400     05  FILLER               PIC X(20)       VALUE "TOTAL GIFT VALUE ..".
030500     05  O-TOTAL-GIFT-VALUE    PIC $$,$$$,$$$,$$9.99.
030600     05  FILLER                PIC X(87)       VALUE SPACES.
030700*
030800 01  CNTL-TIER-LINE.
030900     05  FILLER                PIC X(5)        VALUE SPACES.
031000     05  FILLER                PIC X(9)        VALUE "SILVER: ".
031100     05  O-TIER-SILVER         PIC ZZZ,ZZ9.
031200     05  FILLER                PIC X(4)        VALUE SPACES.
031300     05  FILLER                PIC X(7)        VALUE "GOLD: ".
031400     05  O-TIER-GOLD           PIC ZZZ,ZZ9.
031500     05  FILLER                PIC X(4)        VALUE SPACES.
031600     05  FILLER                PIC X(10)       VALUE "DIAMOND: ".
031700     05  O-TIER-DIAMOND        PIC ZZZ,ZZ9.
031800     05  FILLER                PIC X(4)        VALUE SPACES.
031900     05  FILLER                PIC X(11)       VALUE "PLATINUM: ".
032000     05  O-TIER-PLATINUM       PIC ZZZ,ZZ9.
032100     05  FILLER                PIC X(54)       VALUE SPACES.
032200*
032300 01  ERR-TITLE.
032400     05  FILLER                PIC X(52)       VALUE SPACES.
032500     05  FILLER                PIC X(28)       VALUE
032600         "PRICE FILE REJECT LISTING".
032700     05  FILLER                PIC X(52)       VALUE SPACES.
032800*
032900 01  ERR-COL-HEADING.
033000     05  FILLER                PIC X(5)        VALUE SPACES.
033100     05  FILLER                PIC X(12)       VALUE "SIZE CODE".
033200     05  FILLER                PIC X(8)        VALUE SPACES.
033300     05  FILLER                PIC X(10)       VALUE "PRICE".
033400     05  FILLER                PIC X(12)       VALUE SPACES.
033500     05  FILLER                PIC X(17)       VALUE "REJECT REASON".
033600     05  FILLER                PIC X(68)       VALUE SPACES.
033700*
033800 01  ERR-DETAIL-LINE.
033900     05  FILLER                PIC X(5)        VALUE SPACES.
034000     05  O-ERR-SIZE-CODE       PIC X(4).
034100     05  FILLER                PIC X(16)       VALUE SPACES.
034200     05  O-ERR-PRICE           PIC X(8).
034300     05  FILLER                PIC X(14)       VALUE SPACES.
034400     05  O-ERR-REASON          PIC X(59).
034500     05  FILLER                PIC X(26)       VALUE SPACES.
034600*
034700 01  ERR-TOTAL-LINE.
034800     05  FILLER                PIC X(5)        VALUE SPACES.
034900     05  FILLER                PIC X(19)       VALUE
035000         "TOTAL RECORDS READ ".
035100     05  O-ERR-TOT-READ        PIC ZZ9.
035200     05  FILLER                PIC X(7)        VALUE SPACES.
035300     05  FILLER                PIC X(15)       VALUE "TOTAL REJECTED ".
035400     05  O-ERR-TOT-REJECT      PIC ZZ9.
035500     05  FILLER                PIC X(81)       VALUE SPACES.
035600*
035700 PROCEDURE DIVISION.
035800*
035900 0000-CBLGFT01.
036000     PERFORM 1000-INIT.
036100     PERFORM 2000-MAINLINE
036200         UNTIL MORE-ORDERS = "NO".
036300     PERFORM 3000-CLOSING.
036400     STOP RUN.
036500*
036600 1000-INIT.                                                       Y2K-011 
036700     ACCEPT SYS-DATE-RAW FROM DATE.
036800*    CENTURY WINDOW ADDED Y2K-011 - PIVOT YEAR 50 PER DP STANDARDS.
036900     IF I-YY < 50
037000         MOVE 20 TO I-CENT-PART
037100     ELSE
037200         MOVE 19 TO I-CENT-PART
037300     END-IF.
037400     MOVE I-YY TO I-YY-PART.
037500     MOVE I-MONTH TO O-MONTH.
037600     MOVE I-DAY TO O-DAY.
037700     MOVE I-YEAR TO O-YEAR.
037800*
037900     OPEN INPUT  PRICE-FILE.
038000     OPEN INPUT  ORDER-FILE.
038100     OPEN OUTPUT OFFER-FILE.
038200     OPEN OUTPUT GIFT-FILE.
038300     OPEN OUTPUT CNTL-RPT.
038400     OPEN OUTPUT PRICE-ERR.
038500*
038600     PERFORM 9300-ERR-HEADING.
038700     PERFORM 1100-LOAD-PRICE-TABLE THRU 1100-EXIT.
038800     CLOSE PRICE-FILE.
038900*
039000     PERFORM 9000-READ-ORDER.
039100*
039200 1100-LOAD-PRICE-TABLE.
039300     READ PRICE-FILE
039400         AT END
039500             MOVE "NO" TO MORE-PRICES
039600             GO TO 1100-EXIT.
039700*
039800     ADD 1 TO C-PRICE-REC-CTR.
039900     MOVE "YES" TO PRICE-VALID-SW.
040000*
040100     IF PR-SIZE-CODE = SPACES
040200         MOVE "YES" TO PRICE-VALID-SW
040300         MOVE "MISSING SIZE CODE" TO O-ERR-REASON
040400         PERFORM 1150-REJECT-PRICE
040500         GO TO 1100-LOAD-PRICE-TABLE
040600     END-IF.
040700*
040800     IF PR-PRICE-PACK NOT NUMERIC
040900         MOVE "MISSING OR INVALID PRICE PER PACK" TO O-ERR-REASON
041000         PERFORM 1150-REJECT-PRICE
041100         GO TO 1100-LOAD-PRICE-TABLE
041200     END-IF.
041300*
041400     SET PRICE-IDX TO 1.
041500     SEARCH PRICE-ENTRY
041600         AT END
041700             MOVE "SIZE CODE NOT RECOGNIZED" TO O-ERR-REASON
041800             PERFORM 1150-REJECT-PRICE
041900         WHEN PT-SIZE-CODE (PRICE-IDX) = PR-SIZE-CODE
042000             MOVE PR-PRICE-PACK TO PT-PRICE-PACK (PRICE-IDX)
042100             MOVE "Y" TO PRICE-MATCHED-SW (PRICE-IDX).
042200*
042300     GO TO 1100-LOAD-PRICE-TABLE.
042400*
042500 1100-EXIT.
042600*    A SIZE MISSING FROM A PARTIAL PRICE FILE PRICES AT ZERO -    TKT-0701
042700*    THE HARD-CODED DEFAULTS ONLY APPLY WHEN THE FILE WAS EMPTY. TKT-0701
042800     IF C-PRICE-REC-CTR = ZERO
042900         MOVE DEFAULT-PRICE-DATA TO PRICE-TABLE
043000     ELSE
043100         SET PRICE-IDX TO 1
043200         PERFORM 1160-ZERO-UNMATCHED THRU 1160-EXIT
043300             VARYING PRICE-IDX FROM 1 BY 1 UNTIL PRICE-IDX > 3
043400     END-IF.
043500     EXIT.
043600*
043700 1160-ZERO-UNMATCHED.                                               TKT-0701
043800     IF PRICE-MATCHED-SW (PRICE-IDX) = "N"
043900         MOVE ZERO TO PT-PRICE-PACK (PRICE-IDX)
044000     END-IF.
044100 1160-EXIT.
044200     EXIT.
044300*
044400 1150-REJECT-PRICE.                                               TKT-0366
044500     ADD 1 TO C-PRICE-ERR-CTR.
044600     MOVE PR-SIZE-CODE TO O-ERR-SIZE-CODE.
044700     MOVE PR-PRICE-PACK TO O-ERR-PRICE.
044800     WRITE ERR-LINE
044900         FROM ERR-DETAIL-LINE
045000             AFTER ADVANCING 2 LINES
045100                 AT EOP
045200                     PERFORM 9300-ERR-HEADING.
045300*
045400 2000-MAINLINE.
045500     PERFORM 2100-PRICE-ORDER.
045600     PERFORM 2200-CLASSIFY-TIER.
045700     ADD 1 TO CT-ORDERS-READ.
045800*
045900     IF C-ELIGIBLE-FLAG = "Y"
046000         ADD 1 TO CT-ORDERS-ELIGIBLE
046100         PERFORM 2300-CALC-BUDGET
046200         PERFORM 2400-RECOMMEND-GIFT
046300         PERFORM 2500-OPTIMIZE-ROI THRU 2500-EXIT
046400         PERFORM 2550-ENFORCE-TIER-CAP THRU 2550-EXIT
046500     ELSE
046600         ADD 1 TO CT-ORDERS-INELIGIBLE
046700         MOVE ZERO TO C-BUDGET C-QTY-PACK-FOC C-QTY-HOOKAH
046800         MOVE ZERO TO C-GIFT-VALUE C-ROI-ACTUAL C-ROI-TARGET
046900         MOVE SPACES TO C-TIER-NAME
047000     END-IF.
047100*
047200     PERFORM 2600-CALC-ACTUAL-ROI.
047300     PERFORM 2700-WRITE-OFFER.
047400     PERFORM 2800-WRITE-GIFT.
047500     PERFORM 2900-ACCUM-TOTALS.
047600*
047700     PERFORM 9000-READ-ORDER.
047800*
047900 2100-PRICE-ORDER.
048000     MOVE OR-ORDER-ID   TO ORDER-ID-HOLD.
048100     MOVE OR-CUST-NAME  TO CUST-NAME-HOLD.
048200     MOVE OR-CUST-TYPE  TO CUST-TYPE-HOLD.
048300*
048400     SET PRICE-IDX TO 1.
048500     COMPUTE C-ORDER-VALUE =
048600         OR-QTY-50G   * PT-PRICE-PACK (1) +
048700         OR-QTY-250G  * PT-PRICE-PACK (2) +
048800         OR-QTY-1KG   * PT-PRICE-PACK (3).
048900*
049000     COMPUTE C-TOTAL-GRAMS =
049100         50 * OR-QTY-50G + 250 * OR-QTY-250G + 1000 * OR-QTY-1KG.
049200*
049300     IF OR-QTY-1KG > ZERO
049400         MOVE "Y" TO HAS-1KG-SW
049500     ELSE
049600         MOVE "N" TO HAS-1KG-SW
049700     END-IF.
049800*
049900     EVALUATE CUST-TYPE-HOLD
050000         WHEN "R"
050100             MOVE "RETAILER" TO C-CUST-TYPE-DISPLAY
050200         WHEN "T"
050300             MOVE "TOBACCO SHOP" TO C-CUST-TYPE-DISPLAY
050400         WHEN OTHER
050500             MOVE SPACES TO C-CUST-TYPE-DISPLAY
050600     END-EVALUATE.
050700*
050800 2200-CLASSIFY-TIER.
050900     MOVE "N" TO C-ELIGIBLE-FLAG.
051000     MOVE SPACES TO C-TIER-NAME.
051100*
051200     IF C-TOTAL-GRAMS < 6000
051300         GO TO 2200-EXIT
051400     END-IF.
051500*
051600     IF OR-QTY-50G < 10 AND OR-QTY-250G < 3 AND OR-QTY-1KG < 2
051700         GO TO 2200-EXIT
051800     END-IF.
051900*
052000     MOVE "Y" TO C-ELIGIBLE-FLAG.
052100*
052200     EVALUATE TRUE
052300         WHEN C-TOTAL-GRAMS >= 246050 AND HAS-1KG-SW = "Y"
052400             MOVE 4 TO C-TIER-SUB
052500         WHEN C-TOTAL-GRAMS >= 126050 AND HAS-1KG-SW = "Y"
052600             MOVE 3 TO C-TIER-SUB
052700         WHEN C-TOTAL-GRAMS >= 66050  AND HAS-1KG-SW = "Y"
052800             MOVE 2 TO C-TIER-SUB
052900         WHEN OTHER
053000             MOVE 1 TO C-TIER-SUB
053100     END-EVALUATE.
053200*
053300     SET TIER-IDX TO C-TIER-SUB.
053400     MOVE TT-TIER-NAME  (TIER-IDX) TO C-TIER-NAME.
053500     MOVE TT-ROI-TARGET (TIER-IDX) TO C-ROI-TARGET.
053600     MOVE TT-ROI-CAP    (TIER-IDX) TO C-ROI-CAP.
053700*
053800 2200-EXIT.
053900     EXIT.
054000*
054100 2300-CALC-BUDGET.
054200     COMPUTE C-BUDGET ROUNDED =
054300         C-ORDER-VALUE * C-ROI-TARGET / 100.
054400     PERFORM 2310-CALC-MAX-GIFTS.
054500*
054600 2310-CALC-MAX-GIFTS.
054700     COMPUTE C-MAX-PACK-FOC = C-BUDGET / 38.
054800     IF CUST-TYPE-HOLD = "T"
054900         COMPUTE C-MAX-HOOKAH = C-BUDGET / 400
055000     ELSE
055100         MOVE ZERO TO C-MAX-HOOKAH
055200     END-IF.
055300*
055400 2400-RECOMMEND-GIFT.
055500     MOVE C-BUDGET TO C-REMAIN-BUDGET.
055600     COMPUTE C-WEIGHT-KG = C-TOTAL-GRAMS / 1000.
055700     MOVE ZERO TO C-QTY-HOOKAH.
055800     PERFORM 2410-HOOKAH-STEP.
055900     PERFORM 2420-PACK-FOC-STEP.
056000*
056100 2410-HOOKAH-STEP.                                                TKT-0318
056200     IF CUST-TYPE-HOLD NOT = "T"
056300         GO TO 2410-EXIT
056400     END-IF.
056500*
056600     IF C-WEIGHT-KG > 100 AND C-REMAIN-BUDGET >= 800
056700         IF C-MAX-HOOKAH < 2
056800             MOVE C-MAX-HOOKAH TO C-QTY-HOOKAH
056900         ELSE
057000             MOVE 2 TO C-QTY-HOOKAH
057100         END-IF
057200         COMPUTE C-REMAIN-BUDGET = C-REMAIN-BUDGET - 400 *
057300             C-QTY-HOOKAH
057400     ELSE
057500         IF C-WEIGHT-KG > 50 AND C-REMAIN-BUDGET >= 400
057600             MOVE 1 TO C-QTY-HOOKAH
057700             SUBTRACT 400 FROM C-REMAIN-BUDGET
057800         ELSE
057900             MOVE ZERO TO C-QTY-HOOKAH
058000         END-IF
058100     END-IF.
058200*
058300 2410-EXIT.
058400     EXIT.
058500*
058600 2420-PACK-FOC-STEP.
058700     IF C-REMAIN-BUDGET > 0
058800         COMPUTE C-QTY-PACK-FOC = C-REMAIN-BUDGET / 38
058900         IF C-QTY-PACK-FOC > C-MAX-PACK-FOC
059000             MOVE C-MAX-PACK-FOC TO C-QTY-PACK-FOC
059100         END-IF
059200     ELSE
059300         MOVE ZERO TO C-QTY-PACK-FOC
059400     END-IF.
059500*
059600 2500-OPTIMIZE-ROI.                                               TKT-0209
059700     MOVE ZERO TO C-OPT-ITER-CTR.
059800*
059900 2510-OPTIMIZE-LOOP.
060000     PERFORM 2600-CALC-ACTUAL-ROI.
060100     ADD 1 TO C-OPT-ITER-CTR.
060200*
060300     IF C-OPT-ITER-CTR > 500
060400         GO TO 2500-EXIT
060500     END-IF.
060600*
060700     IF C-ROI-ACTUAL > C-ROI-TARGET
060800         IF (C-ROI-ACTUAL - C-ROI-TARGET) NOT > .10
060900             GO TO 2500-EXIT
061000         END-IF
061100         IF C-QTY-PACK-FOC > ZERO
061200             SUBTRACT 1 FROM C-QTY-PACK-FOC
061300             GO TO 2510-OPTIMIZE-LOOP
061400         END-IF
061500         IF C-QTY-HOOKAH > ZERO
061600             SUBTRACT 1 FROM C-QTY-HOOKAH
061700             GO TO 2510-OPTIMIZE-LOOP
061800         END-IF
061900         GO TO 2500-EXIT
062000     END-IF.
062100*
062200     IF C-ROI-TARGET > C-ROI-ACTUAL
062300         IF (C-ROI-TARGET - C-ROI-ACTUAL) NOT > .10
062400             GO TO 2500-EXIT
062500         END-IF
062600         IF C-QTY-PACK-FOC < C-MAX-PACK-FOC
062700             ADD 1 TO C-QTY-PACK-FOC
062800             GO TO 2510-OPTIMIZE-LOOP
062900         END-IF
063000         GO TO 2500-EXIT
063100     END-IF.
063200*
063300 2500-EXIT.
063400     EXIT.
063500*
063600 2550-ENFORCE-TIER-CAP.                                           TKT-0447
063700*    SHOP FLOOR-CONTROL CHECK - SAME ALGORITHM AS THE MANUAL
063800*    OVERRIDE CAP ADJUSTER, RUN HERE AS A SAFETY CLAMP SO NO
063900*    SETTLED ALLOCATION EVER PRICES OUT ABOVE THE TIER'S ROI CAP.
064000*    THE MANUAL PROCEDURE ALSO REJECTS OUTRIGHT WHEN GIFT VALUE   TKT-0702
064100*    EXCEEDS BUDGET - 2310'S MAX-GIFT CAPS AND THE 2500 OPTIMIZER TKT-0702
064200*    ALREADY HOLD GIFT VALUE AT OR UNDER BUDGET BY CONSTRUCTION, TKT-0702
064300*    SO THIS SHOULD NEVER FIRE IN THE BATCH - KEPT AS A BACKSTOP TKT-0702
064400*    IN CASE A FUTURE CHANGE TO 2310/2400 BREAKS THAT GUARANTEE. TKT-0702
064500     PERFORM 2600-CALC-ACTUAL-ROI.
064600     IF C-GIFT-VALUE > C-BUDGET
064700         MOVE ZERO TO C-QTY-PACK-FOC C-QTY-HOOKAH C-GIFT-VALUE
064800         PERFORM 2600-CALC-ACTUAL-ROI
064900         GO TO 2550-EXIT
065000     END-IF.
065100*
065200 2560-CAP-LOOP.
065300     IF C-ROI-ACTUAL NOT > C-ROI-CAP
065400         GO TO 2550-EXIT
065500     END-IF.
065600*
065700     IF C-QTY-PACK-FOC > ZERO
065800         SUBTRACT 1 FROM C-QTY-PACK-FOC
065900         PERFORM 2600-CALC-ACTUAL-ROI
066000         GO TO 2560-CAP-LOOP
066100     END-IF.
066200*
066300     IF C-QTY-HOOKAH > ZERO
066400         SUBTRACT 1 FROM C-QTY-HOOKAH
066500         PERFORM 2600-CALC-ACTUAL-ROI
066600         GO TO 2560-CAP-LOOP
066700     END-IF.
066800*
066900 2550-EXIT.
067000     EXIT.
067100*
067200 2600-CALC-ACTUAL-ROI.
067300     COMPUTE C-GIFT-VALUE =
067400         C-QTY-PACK-FOC * 38 + C-QTY-HOOKAH * 400.
067500*
067600     IF C-ORDER-VALUE > ZERO
067700         COMPUTE C-ROI-ACTUAL ROUNDED =
067800             C-GIFT-VALUE / C-ORDER-VALUE * 100
067900     ELSE
068000         MOVE ZERO TO C-ROI-ACTUAL
068100     END-IF.
068200*
068300 2700-WRITE-OFFER.
068400     MOVE ORDER-ID-HOLD          TO OF-ORDER-ID.
068500     MOVE CUST-NAME-HOLD         TO OF-CUST-NAME.
068600     MOVE C-CUST-TYPE-DISPLAY TO OF-CUST-TYPE.
068700     MOVE C-ORDER-VALUE       TO OF-ORDER-VALUE.
068800     MOVE C-TOTAL-GRAMS       TO OF-TOTAL-WEIGHT-G.
068900     MOVE C-ELIGIBLE-FLAG     TO OF-ELIGIBLE-FLAG.
069000     MOVE C-TIER-NAME         TO OF-TIER.
069100     MOVE C-ROI-TARGET        TO OF-ROI-TARGET.
069200     MOVE C-BUDGET            TO OF-BUDGET.
069300     MOVE C-QTY-PACK-FOC      TO OF-QTY-PACK-FOC.
069400     MOVE C-QTY-HOOKAH        TO OF-QTY-HOOKAH.
069500     MOVE C-GIFT-VALUE        TO OF-GIFT-VALUE.
069600     MOVE C-ROI-ACTUAL        TO OF-ROI-ACTUAL.
069700*
069800     WRITE OFFER-RECORD.
069900*
070000 2800-WRITE-GIFT.
070100     IF C-QTY-PACK-FOC > ZERO
070200         MOVE ORDER-ID-HOLD TO GF-ORDER-ID
070300         MOVE "PACK FOC" TO GF-GIFT-TYPE
070400         MOVE C-QTY-PACK-FOC TO GF-QUANTITY
070500         COMPUTE GF-VALUE = C-QTY-PACK-FOC * 38
070600         WRITE GIFT-RECORD
070700     END-IF.
070800*
070900     IF C-QTY-HOOKAH > ZERO
071000         MOVE ORDER-ID-HOLD TO GF-ORDER-ID
071100         MOVE "HOOKAH" TO GF-GIFT-TYPE
071200         MOVE C-QTY-HOOKAH TO GF-QUANTITY
071300         COMPUTE GF-VALUE = C-QTY-HOOKAH * 400
071400         WRITE GIFT-RECORD
071500     END-IF.
071600*
071700 2900-ACCUM-TOTALS.
071800     ADD C-ORDER-VALUE TO CT-TOTAL-ORDER-VALUE.
071900     ADD C-BUDGET      TO CT-TOTAL-BUDGET.
072000     ADD C-GIFT-VALUE  TO CT-TOTAL-GIFT-VALUE.
072100*
072200     EVALUATE C-TIER-NAME
072300         WHEN "SILVER  "
072400             ADD 1 TO CT-TIER-SILVER-CTR
072500         WHEN "GOLD    "
072600             ADD 1 TO CT-TIER-GOLD-CTR
072700         WHEN "DIAMOND "
072800             ADD 1 TO CT-TIER-DIAMOND-CTR
072900         WHEN "PLATINUM"
073000             ADD 1 TO CT-TIER-PLATINUM-CTR
073100     END-EVALUATE.
073200*
073300 3000-CLOSING.
073400     PERFORM 3100-WRITE-CNTL-TOTALS.
073500     PERFORM 3200-WRITE-ERR-TOTALS.
073600*
073700     CLOSE ORDER-FILE.
073800     CLOSE OFFER-FILE.
073900     CLOSE GIFT-FILE.
074000     CLOSE CNTL-RPT.
074100     CLOSE PRICE-ERR.
074200*
074300 3100-WRITE-CNTL-TOTALS.
074400     PERFORM 9900-HEADING.
074500*
074600     MOVE CT-ORDERS-READ       TO O-ORDERS-READ.
074700     WRITE CNTL-LINE FROM CNTL-DETAIL-1 AFTER ADVANCING 3 LINES.
074800*
074900     MOVE CT-ORDERS-ELIGIBLE   TO O-ORDERS-ELIGIBLE.
075000     WRITE CNTL-LINE FROM CNTL-DETAIL-2 AFTER ADVANCING 2 LINES.
075100*
075200     MOVE CT-ORDERS-INELIGIBLE TO O-ORDERS-INELIGIBLE.
075300     WRITE CNTL-LINE FROM CNTL-DETAIL-3 AFTER ADVANCING 2 LINES.
075400*
075500     MOVE CT-TOTAL-ORDER-VALUE TO O-TOTAL-ORDER-VALUE.
075600     WRITE CNTL-LINE FROM CNTL-DETAIL-4 AFTER ADVANCING 2 LINES.
075700*
075800     MOVE CT-TOTAL-BUDGET      TO O-TOTAL-BUDGET.
075900     WRITE CNTL-LINE FROM CNTL-DETAIL-5 AFTER ADVANCING 2 LINES.
076000*
076100     MOVE CT-TOTAL-GIFT-VALUE  TO O-TOTAL-GIFT-VALUE.
076200     WRITE CNTL-LINE FROM CNTL-DETAIL-6 AFTER ADVANCING 2 LINES.
076300*
076400     MOVE CT-TIER-SILVER-CTR   TO O-TIER-SILVER.
076500     MOVE CT-TIER-GOLD-CTR     TO O-TIER-GOLD.
076600     MOVE CT-TIER-DIAMOND-CTR  TO O-TIER-DIAMOND.
076700     MOVE CT-TIER-PLATINUM-CTR TO O-TIER-PLATINUM.
076800     WRITE CNTL-LINE FROM CNTL-TIER-LINE AFTER ADVANCING 3 LINES.
076900*
077000 3200-WRITE-ERR-TOTALS.
077100     MOVE C-PRICE-REC-CTR TO O-ERR-TOT-READ.
077200     MOVE C-PRICE-ERR-CTR TO O-ERR-TOT-REJECT.
077300     WRITE ERR-LINE FROM ERR-TOTAL-LINE AFTER ADVANCING 3 LINES.
077400*
077500 9000-READ-ORDER.
077600     READ ORDER-FILE
077700         AT END
077800             MOVE "NO" TO MORE-ORDERS.
077900*
078000 9300-ERR-HEADING.
078100     ADD 1 TO C-ERR-PCTR.
078200     MOVE C-ERR-PCTR TO O-PCTR.
078300*
078400     WRITE ERR-LINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
078500     WRITE ERR-LINE FROM ERR-TITLE     AFTER ADVANCING 2 LINES.
078600     WRITE ERR-LINE FROM ERR-COL-HEADING AFTER ADVANCING 2 LINES.
078700*
078800 9900-HEADING.
078900     ADD 1 TO C-PCTR.
079000     MOVE C-PCTR TO O-PCTR.
079100*
079200     WRITE CNTL-LINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
079300     WRITE CNTL-LINE FROM REPORT-TITLE  AFTER ADVANCING 2 LINES.
